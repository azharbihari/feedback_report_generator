000100******************************************************************
000200* FECHA       : 14/07/2023
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)
000400* APLICACION  : EDUCACION - CAMPUS VIRTUAL SEMILLERO
000500* COPYBOOK    : EDACTIN
000600* DESCRIPCION : LAYOUT DEL ARCHIVO DE ENTRADA DE ACTIVIDAD DE
000700*             : ESTUDIANTES. CADA ESTUDIANTE LLEGA COMO UN
000800*             : REGISTRO ENCABEZADO (REC-TYPE = 'S') SEGUIDO DE
000900*             : TANTOS REGISTROS DETALLE DE EVENTO (REC-TYPE =
001000*             : 'E') COMO INDIQUE ED-HDR-EVENT-COUNT.
001100* USADO POR   : EEDR5030 (FD STUDIN)
001200******************************************************************
001300* 18/07/2023 EEDR TKT-55101 PRIMERA VERSION DEL LAYOUT
001400* 03/08/2023 EEDR TKT-55144 SE AMPLIA NAMESPACE A X(20)
001500******************************************************************
001600  01  ED-ACTIVITY-LINE.
001700      05  ED-REC-TYPE                     PIC X(01).
001800          88  ED-ES-ENCABEZADO                    VALUE 'S'.
001900          88  ED-ES-EVENTO                        VALUE 'E'.
002000      05  FILLER                          PIC X(56).
002100*
002200  01  ED-STUDENT-HDR REDEFINES ED-ACTIVITY-LINE.
002300      05  ED-HDR-REC-TYPE                 PIC X(01).
002400      05  ED-HDR-STUDENT-ID               PIC X(32).
002500      05  ED-HDR-NAMESPACE                PIC X(20).
002600      05  ED-HDR-EVENT-COUNT              PIC 9(03).
002700      05  FILLER                          PIC X(01).
002800*
002900  01  ED-EVENT-DETAIL REDEFINES ED-ACTIVITY-LINE.
003000      05  ED-EVT-REC-TYPE                 PIC X(01).
003100      05  ED-EVT-EVENT-TYPE               PIC X(10).
003200          88  ED-EVT-ES-GUARDADO                  VALUE 'saved_code'.
003300          88  ED-EVT-ES-ENVIO                     VALUE 'submission'.
003400      05  ED-EVT-CREATED-TIME             PIC X(19).
003500      05  ED-EVT-UNIT-ID                  PIC 9(05).
003600      05  FILLER                          PIC X(22).
