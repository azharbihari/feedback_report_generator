000100******************************************************************
000200* FECHA       : 14/07/2023
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)
000400* APLICACION  : EDUCACION - CAMPUS VIRTUAL SEMILLERO
000500* COPYBOOK    : EDPRTLN
000600* DESCRIPCION : LINEAS DE IMPRESION (132 COLUMNAS) DEL REPORTE
000700*             : DE ACTIVIDAD POR ESTUDIANTE. SE ARMA LA LINEA EN
000800*             : EL AREA QUE CORRESPONDA Y SE ESCRIBE A RPTOUT CON
000900*             : WRITE REG-RPTOUT FROM <AREA>.
001000* USADO POR   : EEDR5030 (FD RPTOUT)
001100******************************************************************
001200* 20/07/2023 EEDR TKT-55101 PRIMERA VERSION DE LAS LINEAS
001300******************************************************************
001400* ------- LINEA DE TITULO / BANNER -----------------------------
001500  01  ED-LIN-TITULO.
001600      05  FILLER                          PIC X(02) VALUE SPACES.
001700      05  ED-TIT-TEXTO                    PIC X(60).
001800      05  FILLER                          PIC X(70) VALUE SPACES.
001900* ------- LINEA DE INFORMACION DEL ESTUDIANTE --------------------
002000  01  ED-LIN-INFO.
002100      05  FILLER                          PIC X(02) VALUE SPACES.
002200      05  ED-INF-ETIQUETA                 PIC X(20).
002300      05  ED-INF-VALOR                    PIC X(60).
002400      05  FILLER                          PIC X(50) VALUE SPACES.
002500* ------- LINEA DE RESUMEN DE EVENTOS (ORDEN DE PREGUNTAS) -------
002600  01  ED-LIN-RESUMEN.
002700      05  FILLER                          PIC X(02) VALUE SPACES.
002800      05  ED-RES-ETIQUETA                 PIC X(15).
002900      05  ED-RES-ORDEN                    PIC X(110).
003000      05  FILLER                          PIC X(05) VALUE SPACES.
003100* ------- LINEA DE ENCABEZADO DE LA TABLA DE EVENTOS -------------
003200  01  ED-LIN-DET-ENC.
003300      05  FILLER                          PIC X(02) VALUE SPACES.
003400      05  ED-ENC-TEXTO                    PIC X(50).
003500      05  FILLER                          PIC X(80) VALUE SPACES.
003600* ------- LINEA DE DETALLE DE UN EVENTO DE LA LINEA DE TIEMPO ----
003700  01  ED-LIN-DETALLE.
003800      05  FILLER                          PIC X(02) VALUE SPACES.
003900      05  ED-DET-SEQ                      PIC ZZZ9.
004000      05  FILLER                          PIC X(04) VALUE SPACES.
004100      05  ED-DET-ALIAS                    PIC X(08).
004200      05  FILLER                          PIC X(03) VALUE SPACES.
004300      05  ED-DET-UNIT-ID                  PIC ZZZZ9.
004400      05  FILLER                          PIC X(03) VALUE SPACES.
004500      05  ED-DET-EVENT-TYPE               PIC X(10).
004600      05  FILLER                          PIC X(03) VALUE SPACES.
004700      05  ED-DET-TIMESTAMP                PIC X(19).
004800      05  FILLER                          PIC X(71) VALUE SPACES.
004900* ------- LINEA DE PIE DEL REPORTE --------------------------------
005000  01  ED-LIN-PIE.
005100      05  FILLER                          PIC X(02) VALUE SPACES.
005200      05  ED-PIE-TEXTO                    PIC X(20)
005300                                          VALUE 'REPORT GENERATED ON'.
005400      05  FILLER                          PIC X(01) VALUE SPACES.
005500      05  ED-PIE-TIMESTAMP                PIC X(19).
005600      05  FILLER                          PIC X(90) VALUE SPACES.
