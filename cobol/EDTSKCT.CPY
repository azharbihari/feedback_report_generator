000100******************************************************************
000200* FECHA       : 14/07/2023
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)
000400* APLICACION  : EDUCACION - CAMPUS VIRTUAL SEMILLERO
000500* COPYBOOK    : EDTSKCT
000600* DESCRIPCION : REGISTRO DE CONTROL DE LA CORRIDA DE REPORTES DE
000700*             : ACTIVIDAD (UN SOLO REGISTRO POR CORRIDA). GUARDA
000800*             : EL ESTADO GENERAL DE LA CORRIDA Y EL MENSAJE DE
000900*             : RESULTADO FINAL.
001000* USADO POR   : EEDR5030 (FD TASKCT)
001100******************************************************************
001200* 18/07/2023 EEDR TKT-55101 PRIMERA VERSION DEL LAYOUT
001300******************************************************************
001400  01  ED-TASK-CONTROL.
001500      05  ED-TASK-ID                      PIC X(36).
001600      05  ED-TASK-STATUS                  PIC X(08).
001700          88  ED-TASK-PENDING                     VALUE 'PENDING '.
001800          88  ED-TASK-STARTED                     VALUE 'STARTED '.
001900          88  ED-TASK-SUCCESS                     VALUE 'SUCCESS '.
002000          88  ED-TASK-FAILURE                     VALUE 'FAILURE '.
002100          88  ED-TASK-RETRY                       VALUE 'RETRY   '.
002200          88  ED-TASK-REVOKED                     VALUE 'REVOKED '.
002300      05  ED-TASK-REPORT-TYPE             PIC X(04).
002400          88  ED-TASK-TIPO-HTML                   VALUE 'html'.
002500          88  ED-TASK-TIPO-PDF                    VALUE 'pdf '.
002600      05  ED-TASK-ERROR-MSG               PIC X(80).
002700      05  ED-TASK-CREATED-AT              PIC X(19).
002800      05  ED-TASK-UPDATED-AT              PIC X(19).
002900      05  FILLER                          PIC X(20).
