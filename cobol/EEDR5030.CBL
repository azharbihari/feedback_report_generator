000100******************************************************************
000200* FECHA       : 14/07/2023
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)
000400* APLICACION  : EDUCACION - CAMPUS VIRTUAL SEMILLERO
000500* PROGRAMA    : EEDR5030
000600* TIPO        : BATCH
000700* DESCRIPCION : GENERADOR DE REPORTES DE ACTIVIDAD POR ESTUDIANTE
000800*             : DEL CAMPUS VIRTUAL SEMILLERO. LEE EL REGISTRO DE
000900*             : CONTROL DE LA CORRIDA (TASKCT), PROCESA CADA
001000*             : ESTUDIANTE DEL ARCHIVO DE ENTRADA (STUDIN) -SUS
001100*             : EVENTOS DE CODIGO GUARDADO Y ENVIOS POR UNIDAD-,
001200*             : ARMA EL ALIAS DE PREGUNTA (Q1, Q2, ...) DE CADA
001300*             : UNIDAD Y EL RECORRIDO DE EVENTOS, Y ESCRIBE EL
001400*             : REPORTE IMPRESO (RPTOUT) MAS SU REGISTRO INDICE
001500*             : (RPTIDX). AL FINAL ACTUALIZA EL CONTROL DE LA
001600*             : CORRIDA Y EMITE UN RESUMEN POR CONSOLA.
001700* ARCHIVOS    : STUDIN  (PS ENTRADA DE ACTIVIDAD DE ESTUDIANTES)
001800*             : TASKCT  (PS CONTROL DE LA CORRIDA, UN REGISTRO)
001900*             : RPTIDX  (PS INDICE DE REPORTES GENERADOS)
002000*             : RPTOUT  (PS REPORTE IMPRESO, 132 COLUMNAS)
002100* PROGRAMA(S) : NO APLICA
002200******************************************************************
002300* BITACORA DE CAMBIOS
002400* 14/07/2023 EEDR TKT-55101 VERSION INICIAL DEL PROGRAMA
002500* 18/07/2023 EEDR TKT-55101 SE AGREGA VALIDACION DE FECHA DE
002600*                           EVENTO (AAAA-MM-DD HH:MM:SS)
002700* 25/07/2023 EEDR TKT-55112 SE CORRIGE EL ORDEN ASCENDENTE DE
002800*                           UNIDADES AL ASIGNAR LOS ALIAS Q-n
002900* 03/08/2023 EEDR TKT-55144 SE AMPLIA NAMESPACE A X(20) Y SE
003000*                           AJUSTA EDACTIN
003100* 17/08/2023 DVAL TKT-55201 SE AGREGA CONTEO DE EXITOSOS Y
003200*                           FALLIDOS EN EL MENSAJE FINAL
003300* 22/09/1998 EEDR TKT-60002 REVISION Y2K - SE CONFIRMA QUE LAS
003400*                           FECHAS DE CONTROL (CREATED-AT,
003500*                           UPDATED-AT) MANEJAN AAAA A 4 DIGITOS
003600* 11/11/2005 MRQZ TKT-61030 SE AGREGA DISPLAY DE DIAGNOSTICO
003700*                           CUANDO UN REGISTRO DE EVENTO LLEGA
003800*                           FUERA DE SECUENCIA (REC-TYPE <> 'E')
003900* 06/03/2011 JPXM TKT-62410 SE ESTANDARIZA EL MENSAJE DE ERROR
004000*                           DE TIPO DE REPORTE INVALIDO
004100* 19/09/2016 LCHV TKT-63355 SE AJUSTA EL PIE DEL REPORTE PARA
004200*                           USAR LA FECHA Y HORA DE LA CORRIDA
004300* 08/05/2020 EEDR TKT-64012 SE AGREGA TOPE MAXIMO DE EVENTOS
004400*                           POR ESTUDIANTE (CTE-MAX-EVENTOS) -
004500*                           VER NOTA EN 315-LEE-EVENTOS
004600* 02/02/2023 EEDR TKT-55090 REVISION GENERAL PARA EL NUEVO
004700*                           PORTAL DE CAMPUS VIRTUAL SEMILLERO
004800******************************************************************
004900  IDENTIFICATION DIVISION.
005000  PROGRAM-ID.                     EEDR5030.
005100  AUTHOR.                         ERICK DANIEL RAMIREZ DIVAS.
005200  INSTALLATION.                   BANCO INDUSTRIAL, S.A.
005300  DATE-WRITTEN.                   14/07/2023.
005400  DATE-COMPILED.                  14/07/2023.
005500  SECURITY.                       USO INTERNO - EDUCACION.
005600  ENVIRONMENT DIVISION.
005700  CONFIGURATION SECTION.
005800  SPECIAL-NAMES.
005900      C01 IS TOP-OF-FORM.
006000  INPUT-OUTPUT SECTION.
006100  FILE-CONTROL.
006200      SELECT STUDIN  ASSIGN TO STUDIN
006300                     ORGANIZATION IS LINE SEQUENTIAL
006400                     FILE STATUS  IS FS-STUDIN.
006500      SELECT TASKCT  ASSIGN TO TASKCT
006600                     ORGANIZATION IS LINE SEQUENTIAL
006700                     FILE STATUS  IS FS-TASKCT.
006800      SELECT RPTIDX  ASSIGN TO RPTIDX
006900                     ORGANIZATION IS LINE SEQUENTIAL
007000                     FILE STATUS  IS FS-RPTIDX.
007100      SELECT RPTOUT  ASSIGN TO RPTOUT
007200                     ORGANIZATION IS LINE SEQUENTIAL
007300                     FILE STATUS  IS FS-RPTOUT.
007400  DATA DIVISION.
007500  FILE SECTION.
007600*                   BUFFER DE ENTRADA DE ACTIVIDAD
007700  FD  STUDIN.
007800      COPY EDACTIN.
007900*                   BUFFER DE CONTROL DE LA CORRIDA
008000  FD  TASKCT.
008100      COPY EDTSKCT.
008200*                   BUFFER DE INDICE DE REPORTES
008300  FD  RPTIDX.
008400      COPY EDGENRP.
008500*                   BUFFER DE REPORTE IMPRESO
008600  FD  RPTOUT.
008700  01  REG-RPTOUT                          PIC X(132).
008800  WORKING-STORAGE SECTION.
008900  COPY EDPRTLN.
009000*             ----- VARIABLES DE FILE STATUS -----
009100  01  FS-STUDIN                          PIC 9(02) VALUE ZEROS.
009200  01  FS-TASKCT                          PIC 9(02) VALUE ZEROS.
009300  01  FS-RPTIDX                          PIC 9(02) VALUE ZEROS.
009400  01  FS-RPTOUT                          PIC 9(02) VALUE ZEROS.
009500*             ----- TOPE MAXIMO DE EVENTOS POR ESTUDIANTE -----
009600*             TASK-55101: LA TABLA EN MEMORIA SE LIMITA A
009700*             200 EVENTOS POR ESTUDIANTE (ED-HDR-EVENT-COUNT
009800*             PERMITE HASTA 999); SI UN ESTUDIANTE TRAE MAS
009900*             SE RECHAZA EN 332-VALIDA-CANTIDAD-EVENTOS.
010000  78  CTE-MAX-EVENTOS                    VALUE 200.
010100*             ----- INDICADORES DE LA CORRIDA -----
010200  01  WKS-FIN-STUDIN-SW                  PIC X(01) VALUE 'N'.
010300      88  SW-FIN-STUDIN                          VALUE 'S'.
010400  01  WKS-TIPO-REPORTE-SW                PIC X(01) VALUE 'S'.
010500      88  SW-TIPO-VALIDO                         VALUE 'S'.
010600      88  SW-TIPO-INVALIDO                       VALUE 'N'.
010700  01  WKS-ESTUDIANTE-VALIDO-SW           PIC X(01) VALUE 'S'.
010800      88  SW-ESTUDIANTE-VALIDO                   VALUE 'S'.
010900      88  SW-ESTUDIANTE-INVALIDO                 VALUE 'N'.
011000  01  WKS-ESCRITURA-REPORTE-SW           PIC X(01) VALUE 'S'.
011100      88  SW-ESCRITURA-VALIDA                    VALUE 'S'.
011200      88  SW-ESCRITURA-FALLO                     VALUE 'N'.
011300  01  WKS-UNIDAD-ENCONTRADA-SW           PIC X(01) VALUE 'N'.
011400      88  SW-UNIDAD-ENCONTRADA                   VALUE 'S'.
011500      88  SW-UNIDAD-NO-ENCONTRADA                VALUE 'N'.
011600*             ----- DATOS DEL CONTROL DE LA CORRIDA (TASKCT) -----
011700  01  WKS-CONTROL-CORRIDA.
011800      05  WKS-CTL-TASK-ID                PIC X(36) VALUE SPACES.
011900      05  WKS-CTL-REPORT-TYPE            PIC X(04) VALUE SPACES.
012000      05  WKS-CTL-STATUS-FINAL           PIC X(08) VALUE SPACES.
012100      05  WKS-CTL-ERROR-MSG              PIC X(80) VALUE SPACES.
012200      05  WKS-CTL-CREATED-AT             PIC X(19) VALUE SPACES.
012300      05  FILLER                         PIC X(01) VALUE SPACES.
012400*             ----- CONTADORES DE LA CORRIDA (COMP) -----
012500  01  WKS-CONTADORES-CORRIDA.
012600      05  WKS-REG-LEIDOS                 PIC S9(07) COMP VALUE ZERO.
012700      05  WKS-EXITOSOS                   PIC S9(07) COMP VALUE ZERO.
012800      05  WKS-FALLIDOS                   PIC S9(07) COMP VALUE ZERO.
012900      05  WKS-LINEAS-REPORTE             PIC S9(07) COMP VALUE ZERO.
013000      05  WKS-RID-SECUENCIA              PIC S9(08) COMP VALUE ZERO.
013100      05  FILLER                         PIC X(01) VALUE SPACES.
013200*             ----- SUBINDICES DE TABLA (COMP) -----
013300  01  WKS-SUBINDICES.
013400      05  WKS-SUB-EVENTO                 PIC S9(04) COMP VALUE ZERO.
013500      05  WKS-SUB-ALIAS                  PIC S9(04) COMP VALUE ZERO.
013600      05  WKS-SUB-ALIAS2                 PIC S9(04) COMP VALUE ZERO.
013700      05  WKS-POS-INSERCION              PIC S9(04) COMP VALUE ZERO.
013800      05  WKS-EVENTOS-LEIDOS             PIC S9(04) COMP VALUE ZERO.
013900      05  WKS-ORDEN-PUNTERO              PIC S9(05) COMP VALUE 1.
014000      05  FILLER                         PIC X(01) VALUE SPACES.
014100  01  WKS-MENSAJE-VALIDACION             PIC X(60) VALUE SPACES.
014200  01  WKS-UNIDAD-BUSCADA                 PIC 9(05) VALUE ZEROS.
014300*             ----- ENCABEZADO DEL ESTUDIANTE EN PROCESO -----
014400  01  WKS-ESTUDIANTE-ACTUAL.
014500      05  WKS-EST-STUDENT-ID             PIC X(32) VALUE SPACES.
014600      05  WKS-EST-NAMESPACE              PIC X(20) VALUE SPACES.
014700      05  WKS-EST-EVENT-COUNT            PIC 9(03) VALUE ZEROS.
014800      05  FILLER                         PIC X(01) VALUE SPACES.
014900*             ----- TABLA DE EVENTOS DEL ESTUDIANTE EN PROCESO ---
015000  01  WKS-TABLA-EVENTOS.
015100      05  WKS-EVENTO OCCURS 200 TIMES.
015200          10  WKS-EVT-TIPO               PIC X(10).
015300          10  WKS-EVT-FECHA              PIC X(19).
015400          10  WKS-EVT-UNIDAD             PIC 9(05).
015500          10  WKS-EVT-ALIAS-NO           PIC 9(03).
015600          10  FILLER                     PIC X(01) VALUE SPACE.
015700*             ----- TABLA DE UNIDADES DISTINTAS (ALIAS Q-n) ------
015800  01  WKS-TABLA-ALIAS.
015900      05  WKS-ALIAS OCCURS 200 TIMES.
016000          10  WKS-ALI-UNIDAD             PIC 9(05).
016100          10  FILLER                     PIC X(01) VALUE SPACE.
016200  01  WKS-CANT-ALIAS                     PIC S9(04) COMP VALUE ZERO.
016300  01  WKS-ORDEN-EVENTOS                  PIC X(1600) VALUE SPACES.
016400*             ----- FORMATEO GENERICO DE NUMEROS (SIN CEROS) -----
016500  01  WKS-NUM-ENTRADA                    PIC S9(07) COMP VALUE ZERO.
016600  01  WKS-NUM-TEXTO                      PIC X(09) VALUE SPACES.
016700  01  WKS-NUM-TEXTO-EXITOSOS             PIC X(09) VALUE SPACES.
016800  01  WKS-NUM-TEXTO-FALLIDOS             PIC X(09) VALUE SPACES.
016900  01  WKS-NUM-EDITADOS.
017000      05  WKS-NUM-D1                     PIC 9(01).
017100      05  WKS-NUM-D2                     PIC 9(02).
017200      05  WKS-NUM-D3                     PIC 9(03).
017300      05  WKS-NUM-D4                     PIC 9(04).
017400      05  WKS-NUM-D5                     PIC 9(05).
017500      05  WKS-NUM-D6                     PIC 9(06).
017600      05  WKS-NUM-D7                     PIC 9(07).
017700  01  WKS-ALIAS-TEXTO                    PIC X(04) VALUE SPACES.
017800  01  WKS-CANT-EVENTOS-EDIT              PIC ZZ9.
017900*             ----- ARMADO DEL REPORT-ID (ESTILO EEDR) -----
018000  01  WKS-REPORT-ID.
018100      05  WKS-RID-PREFIJO                PIC X(04) VALUE 'RPT-'.
018200      05  WKS-RID-TAREA                  PIC X(08) VALUE SPACES.
018300      05  WKS-RID-GUION                  PIC X(01) VALUE '-'.
018400      05  WKS-RID-SEC-EDIT               PIC 9(08).
018500      05  FILLER                         PIC X(15) VALUE SPACES.
018600*             ----- VALIDACION DE FECHA DE EVENTO (REDEFINES) ----
018700  01  WKS-FECHA-EVENTO-X.
018800      05  WKS-FEV-TEXTO                  PIC X(19).
018900  01  WKS-FECHA-EVENTO-R REDEFINES WKS-FECHA-EVENTO-X.
019000      05  WKS-FEV-ANIO                   PIC 9(04).
019100      05  WKS-FEV-GUION1                 PIC X(01).
019200      05  WKS-FEV-MES                    PIC 9(02).
019300      05  WKS-FEV-GUION2                 PIC X(01).
019400      05  WKS-FEV-DIA                    PIC 9(02).
019500      05  WKS-FEV-ESPACIO                PIC X(01).
019600      05  WKS-FEV-HORA                   PIC 9(02).
019700      05  WKS-FEV-DOSPUN1                PIC X(01).
019800      05  WKS-FEV-MINUTO                 PIC 9(02).
019900      05  WKS-FEV-DOSPUN2                PIC X(01).
020000      05  WKS-FEV-SEGUNDO                PIC 9(02).
020100*             ----- FECHA Y HORA DEL SISTEMA (REDEFINES) ---------
020200  01  WKS-FECHA-SISTEMA.
020300      05  WKS-FS-AAAAMMDD                PIC 9(08) VALUE ZEROS.
020400  01  WKS-FECHA-SISTEMA-R REDEFINES WKS-FECHA-SISTEMA.
020500      05  WKS-FS-ANIO                    PIC 9(04).
020600      05  WKS-FS-MES                     PIC 9(02).
020700      05  WKS-FS-DIA                     PIC 9(02).
020800  01  WKS-HORA-SISTEMA.
020900      05  WKS-HS-HHMMSSCC                PIC 9(08) VALUE ZEROS.
021000  01  WKS-HORA-SISTEMA-R REDEFINES WKS-HORA-SISTEMA.
021100      05  WKS-HS-HORA                    PIC 9(02).
021200      05  WKS-HS-MINUTO                  PIC 9(02).
021300      05  WKS-HS-SEGUNDO                 PIC 9(02).
021400      05  WKS-HS-CENTESIMA               PIC 9(02).
021500*             ----- TIMESTAMP DE LA CORRIDA (AAAA-MM-DD HH:MM:SS) -
021600  01  WKS-TIMESTAMP-EDIT.
021700      05  WKS-TSE-ANIO                   PIC 9(04).
021800      05  WKS-TSE-G1                     PIC X(01) VALUE '-'.
021900      05  WKS-TSE-MES                    PIC 9(02).
022000      05  WKS-TSE-G2                     PIC X(01) VALUE '-'.
022100      05  WKS-TSE-DIA                    PIC 9(02).
022200      05  WKS-TSE-ESP                    PIC X(01) VALUE SPACE.
022300      05  WKS-TSE-HORA                   PIC 9(02).
022400      05  WKS-TSE-D1                     PIC X(01) VALUE ':'.
022500      05  WKS-TSE-MIN                    PIC 9(02).
022600      05  WKS-TSE-D2                     PIC X(01) VALUE ':'.
022700      05  WKS-TSE-SEG                    PIC 9(02).
022800  01  WKS-TIMESTAMP-CORRIDA              PIC X(19) VALUE SPACES.
022900  PROCEDURE DIVISION.
023000*
023100* 100-PRINCIPAL SECTION.
023200*     CONTROLA LA CORRIDA COMPLETA DEL LOTE: LEE EL CONTROL,
023300*     VALIDA EL TIPO DE REPORTE, PROCESA A LOS ESTUDIANTES Y
023400*     DEJA EL CONTROL Y EL RESUMEN ACTUALIZADOS.
023500  100-PRINCIPAL SECTION.
023600      PERFORM 960-FORMATEA-TIMESTAMP-CORRIDA
023700         THRU 960-FORMATEA-TIMESTAMP-CORRIDA-E
023800      PERFORM 220-LEE-CONTROL-CORRIDA
023900         THRU 220-LEE-CONTROL-CORRIDA-E
024000      PERFORM 150-VALIDA-TIPO-REPORTE
024100         THRU 150-VALIDA-TIPO-REPORTE-E
024200      IF SW-TIPO-VALIDO
024300         PERFORM 160-INICIA-CONTROL
024400            THRU 160-INICIA-CONTROL-E
024500         PERFORM 200-APERTURA-ARCHIVOS
024600            THRU 200-APERTURA-ARCHIVOS-E
024700         PERFORM 300-PROCESA-ESTUDIANTES
024800            THRU 300-PROCESA-ESTUDIANTES-E
024900         PERFORM 950-CIERRA-ARCHIVOS
025000            THRU 950-CIERRA-ARCHIVOS-E
025100      END-IF
025200      PERFORM 700-FINALIZA-CONTROL
025300         THRU 700-FINALIZA-CONTROL-E
025400      PERFORM 800-RESUMEN-CORRIDA
025500         THRU 800-RESUMEN-CORRIDA-E
025600      STOP RUN.
025700  100-PRINCIPAL-E. EXIT.
025800*
025900* 150-VALIDA-TIPO-REPORTE SECTION.
026000*     TKT-62410: EL REPORT-TYPE DEBE VENIR 'html' O 'pdf '.
026100*     CUALQUIER OTRO VALOR ES UN ERROR FATAL DE LA CORRIDA.
026200  150-VALIDA-TIPO-REPORTE SECTION.
026300      SET SW-TIPO-VALIDO TO TRUE
026400      IF WKS-CTL-REPORT-TYPE NOT = 'html'
026500         AND WKS-CTL-REPORT-TYPE NOT = 'pdf '
026600         SET SW-TIPO-INVALIDO TO TRUE
026700         MOVE 'FAILURE ' TO WKS-CTL-STATUS-FINAL
026800         STRING 'Invalid report_type: ' DELIMITED BY SIZE
026900                WKS-CTL-REPORT-TYPE      DELIMITED BY SPACE
027000                INTO WKS-CTL-ERROR-MSG
027050         END-STRING
027100      END-IF.
027200  150-VALIDA-TIPO-REPORTE-E. EXIT.
027300*
027400* 160-INICIA-CONTROL SECTION.
027500*     DEJA CONSTANCIA EN CONSOLA DE QUE LA CORRIDA INICIO.
027600*     EL REGISTRO DE CONTROL SE REESCRIBE HASTA 710, AL FINAL,
027700*     PARA NO ABRIR TASKCT EN I-O DOS VECES.
027800  160-INICIA-CONTROL SECTION.
027900      MOVE 'STARTED ' TO WKS-CTL-STATUS-FINAL
028000      DISPLAY '>>> EEDR5030 - CORRIDA INICIADA - TASK: '
028100              WKS-CTL-TASK-ID
028200              UPON CONSOLE.
028300  160-INICIA-CONTROL-E. EXIT.
028400*
028500* 200-APERTURA-ARCHIVOS SECTION.
028600*     ABRE LOS ARCHIVOS DE LA CORRIDA (TASKCT YA SE LEYO Y SE
028700*     CERRO EN 220). SI CUALQUIERA FALLA AL ABRIR, LA CORRIDA
028800*     SE DETIENE -EL CONTROL QUEDA COMO FAILURE EN 700-.
028900  200-APERTURA-ARCHIVOS SECTION.
029000      OPEN INPUT  STUDIN
029100      OPEN OUTPUT RPTIDX
029200      OPEN OUTPUT RPTOUT
029300      PERFORM 210-EVALUA-APERTURA THRU 210-EVALUA-APERTURA-E.
029400  200-APERTURA-ARCHIVOS-E. EXIT.
029500*
029600* 210-EVALUA-APERTURA SECTION.
029700*     TKT-55101 (IDEA DE EDU33010): SE REVISA EL FILE STATUS DE
029800*     CADA ARCHIVO RECIEN ABIERTO Y SE ABORTA SI ALGUNO FALLO.
029900  210-EVALUA-APERTURA SECTION.
030000      IF FS-STUDIN NOT = 0
030100         PERFORM 900-ERROR-APERTURA THRU 900-ERROR-APERTURA-E
030200      END-IF
030300      IF FS-RPTIDX NOT = 0
030400         PERFORM 900-ERROR-APERTURA THRU 900-ERROR-APERTURA-E
030500      END-IF
030600      IF FS-RPTOUT NOT = 0
030700         PERFORM 900-ERROR-APERTURA THRU 900-ERROR-APERTURA-E
030800      END-IF.
030900  210-EVALUA-APERTURA-E. EXIT.
031000*
031100* 220-LEE-CONTROL-CORRIDA SECTION.
031200*     LEE EL UNICO REGISTRO DE TASKCT Y LO GUARDA EN MEMORIA -
031300*     TASKCT SE CIERRA DE INMEDIATO Y SE VUELVE A ABRIR EN
031400*     SALIDA HASTA 710-ESCRIBE-CONTROL-CORRIDA, AL TERMINAR.
031500  220-LEE-CONTROL-CORRIDA SECTION.
031600      OPEN INPUT TASKCT
031700      IF FS-TASKCT NOT = 0
031800         PERFORM 221-ERROR-LECTURA-CONTROL
031900            THRU 221-ERROR-LECTURA-CONTROL-E
032000      ELSE
032100         READ TASKCT
032200            AT END
032300               PERFORM 221-ERROR-LECTURA-CONTROL
032400                  THRU 221-ERROR-LECTURA-CONTROL-E
032500         END-READ
032600         MOVE ED-TASK-ID          TO WKS-CTL-TASK-ID
032700         MOVE ED-TASK-REPORT-TYPE TO WKS-CTL-REPORT-TYPE
032800         MOVE ED-TASK-CREATED-AT  TO WKS-CTL-CREATED-AT
032900         CLOSE TASKCT
033000      END-IF.
033100  220-LEE-CONTROL-CORRIDA-E. EXIT.
033200*
033300* 221-ERROR-LECTURA-CONTROL SECTION.
033400*     SIN CONTROL DE CORRIDA NO HAY TASK-ID QUE ACTUALIZAR; LA
033500*     CORRIDA NO PUEDE CONTINUAR.
033600  221-ERROR-LECTURA-CONTROL SECTION.
033700      DISPLAY '================================================='
033800              UPON CONSOLE
033900      DISPLAY '  EEDR5030 - NO SE PUDO LEER EL REGISTRO DE '
034000              UPON CONSOLE
034100      DISPLAY '  CONTROL DE LA CORRIDA (TASKCT). FS = ' FS-TASKCT
034200              UPON CONSOLE
034300      DISPLAY '================================================='
034400              UPON CONSOLE
034500      MOVE 91 TO RETURN-CODE
034600      STOP RUN.
034700  221-ERROR-LECTURA-CONTROL-E. EXIT.
034800*
034900* 300-PROCESA-ESTUDIANTES SECTION.
035000*     RECORRE STUDIN: LEE EL PRIMER ENCABEZADO Y DE AHI EN
035100*     ADELANTE PROCESA UN ESTUDIANTE POR VUELTA HASTA FIN DE
035200*     ARCHIVO.
035300  300-PROCESA-ESTUDIANTES SECTION.
035400      PERFORM 310-LEE-ENCABEZADO THRU 310-LEE-ENCABEZADO-E
035500      PERFORM 320-PROCESA-UN-ESTUDIANTE
035600         THRU 320-PROCESA-UN-ESTUDIANTE-E
035700              UNTIL SW-FIN-STUDIN.
035800  300-PROCESA-ESTUDIANTES-E. EXIT.
035900*
036000* 310-LEE-ENCABEZADO SECTION.
036100*     LEE EL SIGUIENTE REGISTRO DE STUDIN Y LO TOMA COMO
036200*     ENCABEZADO DE ESTUDIANTE (REC-TYPE = 'S').
036300  310-LEE-ENCABEZADO SECTION.
036400      READ STUDIN
036500         AT END SET SW-FIN-STUDIN TO TRUE
036600      END-READ
036700      IF NOT SW-FIN-STUDIN
036800         IF ED-ES-ENCABEZADO
036900            MOVE ED-HDR-STUDENT-ID   TO WKS-EST-STUDENT-ID
037000            MOVE ED-HDR-NAMESPACE    TO WKS-EST-NAMESPACE
037100            MOVE ED-HDR-EVENT-COUNT  TO WKS-EST-EVENT-COUNT
037200            ADD 1 TO WKS-REG-LEIDOS
037300         ELSE
037400            PERFORM 311-ENCABEZADO-INESPERADO
037500               THRU 311-ENCABEZADO-INESPERADO-E
037600         END-IF
037700      END-IF.
037800  310-LEE-ENCABEZADO-E. EXIT.
037900*
038000* 311-ENCABEZADO-INESPERADO SECTION.
038100*     MRQZ TKT-61030: EL ARCHIVO DE ENTRADA LLEGO FUERA DE
038200*     SECUENCIA (SE ESPERABA 'S' Y NO LLEGO). SE CORTA LA
038300*     LECTURA - ARCHIVO DE ENTRADA CORRUPTO.
038400  311-ENCABEZADO-INESPERADO SECTION.
038500      DISPLAY '================================================='
038600              UPON CONSOLE
038700      DISPLAY '  EEDR5030 - REGISTRO EN CONFLICTO EN STUDIN.'
038800              UPON CONSOLE
038900      DISPLAY '  SE ESPERABA ENCABEZADO (S) Y SE RECIBIO: ('
039000              ED-REC-TYPE ')'
039100              UPON CONSOLE
039200      DISPLAY '================================================='
039300              UPON CONSOLE
039400      SET SW-FIN-STUDIN TO TRUE.
039500  311-ENCABEZADO-INESPERADO-E. EXIT.
039600*
039700* 315-LEE-EVENTOS SECTION.
039800*     TKT-64012: SI EL ENCABEZADO ANUNCIA MAS EVENTOS DE LOS
039900*     QUE CABEN EN LA TABLA (CTE-MAX-EVENTOS), LOS REGISTROS SE
040000*     LEEN Y SE DESCARTAN PARA NO PERDER LA SECUENCIA DEL
040100*     ARCHIVO; EL ESTUDIANTE QUEDA INVALIDO EN LA VALIDACION.
040200  315-LEE-EVENTOS SECTION.
040300      MOVE ZERO TO WKS-EVENTOS-LEIDOS
040400      IF WKS-EST-EVENT-COUNT > CTE-MAX-EVENTOS
040500         PERFORM 318-SALTA-EVENTOS-EXCESO
040600            THRU 318-SALTA-EVENTOS-EXCESO-E
040700      ELSE
040800         MOVE 1 TO WKS-SUB-EVENTO
040900         PERFORM 316-LEE-UN-EVENTO THRU 316-LEE-UN-EVENTO-E
041000            UNTIL WKS-SUB-EVENTO > WKS-EST-EVENT-COUNT
041100               OR SW-FIN-STUDIN
041200      END-IF.
041300  315-LEE-EVENTOS-E. EXIT.
041400*
041500* 316-LEE-UN-EVENTO SECTION.
041600*     LEE UN REGISTRO DETALLE (REC-TYPE = 'E') Y LO CARGA A LA
041700*     TABLA DE EVENTOS DEL ESTUDIANTE EN PROCESO.
041800  316-LEE-UN-EVENTO SECTION.
041900      READ STUDIN
042000         AT END SET SW-FIN-STUDIN TO TRUE
042100      END-READ
042200      IF NOT SW-FIN-STUDIN
042300         IF ED-ES-EVENTO
042400            MOVE ED-EVT-EVENT-TYPE   TO WKS-EVT-TIPO(WKS-SUB-EVENTO)
042500            MOVE ED-EVT-CREATED-TIME TO WKS-EVT-FECHA(WKS-SUB-EVENTO)
042600            MOVE ED-EVT-UNIT-ID      TO WKS-EVT-UNIDAD(WKS-SUB-EVENTO)
042700            ADD 1 TO WKS-SUB-EVENTO
042800            ADD 1 TO WKS-EVENTOS-LEIDOS
042900         ELSE
043000            PERFORM 317-EVENTO-INESPERADO
043100               THRU 317-EVENTO-INESPERADO-E
043200         END-IF
043300      END-IF.
043400  316-LEE-UN-EVENTO-E. EXIT.
043500*
043600* 317-EVENTO-INESPERADO SECTION.
043700*     MRQZ TKT-61030: SE ESPERABA UN DETALLE (E) Y NO LLEGO.
043800  317-EVENTO-INESPERADO SECTION.
043900      DISPLAY '================================================='
044000              UPON CONSOLE
044100      DISPLAY '  EEDR5030 - REGISTRO EN CONFLICTO EN STUDIN.'
044200              UPON CONSOLE
044300      DISPLAY '  SE ESPERABA DETALLE DE EVENTO (E) Y SE RECIBIO: ('
044400              ED-REC-TYPE ')'
044500              UPON CONSOLE
044600      DISPLAY '================================================='
044700              UPON CONSOLE
044800      SET SW-FIN-STUDIN TO TRUE.
044900  317-EVENTO-INESPERADO-E. EXIT.
045000*
045100* 318-SALTA-EVENTOS-EXCESO SECTION.
045200*     CONSUME EVENT-COUNT REGISTROS DE STUDIN SIN GUARDARLOS -
045300*     VER NOTA EN 315-LEE-EVENTOS.
045400  318-SALTA-EVENTOS-EXCESO SECTION.
045500      MOVE 1 TO WKS-SUB-EVENTO
045600      PERFORM 319-LEE-Y-DESCARTA-EVENTO
045700         THRU 319-LEE-Y-DESCARTA-EVENTO-E
045800              UNTIL WKS-SUB-EVENTO > WKS-EST-EVENT-COUNT
045900                 OR SW-FIN-STUDIN.
046000  318-SALTA-EVENTOS-EXCESO-E. EXIT.
046100*
046200* 319-LEE-Y-DESCARTA-EVENTO SECTION.
046300  319-LEE-Y-DESCARTA-EVENTO SECTION.
046400      READ STUDIN
046500         AT END SET SW-FIN-STUDIN TO TRUE
046600      END-READ
046700      ADD 1 TO WKS-SUB-EVENTO.
046800  319-LEE-Y-DESCARTA-EVENTO-E. EXIT.
046900*
047000* 320-PROCESA-UN-ESTUDIANTE SECTION.
047100*     UN ESTUDIANTE COMPLETO: LEE SUS EVENTOS, VALIDA, ARMA
047200*     ALIAS Y REPORTE, ACTUALIZA CONTADORES Y AVANZA AL
047300*     SIGUIENTE ENCABEZADO.
047400  320-PROCESA-UN-ESTUDIANTE SECTION.
047500      PERFORM 315-LEE-EVENTOS THRU 315-LEE-EVENTOS-E
047600      IF NOT SW-FIN-STUDIN
047700         PERFORM 330-VALIDA-ESTUDIANTE THRU 330-VALIDA-ESTUDIANTE-E
047800         IF SW-ESTUDIANTE-VALIDO
047900            PERFORM 400-PROCESA-EVENTOS THRU 400-PROCESA-EVENTOS-E
048000            PERFORM 500-GENERA-REPORTE  THRU 500-GENERA-REPORTE-E
048100            IF SW-ESCRITURA-VALIDA
048200               ADD 1 TO WKS-EXITOSOS
048300            ELSE
048400               ADD 1 TO WKS-FALLIDOS
048500            END-IF
048600         ELSE
048700            ADD 1 TO WKS-FALLIDOS
048800            PERFORM 340-DESPLIEGA-ERROR-VALIDACION
048900               THRU 340-DESPLIEGA-ERROR-VALIDACION-E
049000         END-IF
049100         PERFORM 310-LEE-ENCABEZADO THRU 310-LEE-ENCABEZADO-E
049200      END-IF.
049300  320-PROCESA-UN-ESTUDIANTE-E. EXIT.
049400*
049500* 330-VALIDA-ESTUDIANTE SECTION.
049600*     APLICA LAS REGLAS DE VALIDACION DEL ESTUDIANTE Y DE CADA
049700*     UNO DE SUS EVENTOS, EN ORDEN, HASTA LA PRIMERA QUE FALLE.
049800  330-VALIDA-ESTUDIANTE SECTION.
049900      SET SW-ESTUDIANTE-VALIDO TO TRUE
050000      MOVE SPACES TO WKS-MENSAJE-VALIDACION
050100      PERFORM 331-VALIDA-IDENTIFICADORES
050200         THRU 331-VALIDA-IDENTIFICADORES-E
050300      IF SW-ESTUDIANTE-VALIDO
050400         PERFORM 332-VALIDA-CANTIDAD-EVENTOS
050500            THRU 332-VALIDA-CANTIDAD-EVENTOS-E
050600      END-IF
050700      IF SW-ESTUDIANTE-VALIDO
050800         MOVE 1 TO WKS-SUB-EVENTO
050900         PERFORM 333-VALIDA-EVENTO THRU 333-VALIDA-EVENTO-E
051000            UNTIL WKS-SUB-EVENTO > WKS-EST-EVENT-COUNT
051100               OR SW-ESTUDIANTE-INVALIDO
051200      END-IF.
051300  330-VALIDA-ESTUDIANTE-E. EXIT.
051400*
051500* 331-VALIDA-IDENTIFICADORES SECTION.
051600  331-VALIDA-IDENTIFICADORES SECTION.
051700      IF WKS-EST-STUDENT-ID = SPACES
051800         SET SW-ESTUDIANTE-INVALIDO TO TRUE
051900         MOVE 'Student ID is required' TO WKS-MENSAJE-VALIDACION
052000      END-IF
052100      IF SW-ESTUDIANTE-VALIDO AND WKS-EST-NAMESPACE = SPACES
052200         SET SW-ESTUDIANTE-INVALIDO TO TRUE
052300         MOVE 'Namespace is required' TO WKS-MENSAJE-VALIDACION
052400      END-IF.
052500  331-VALIDA-IDENTIFICADORES-E. EXIT.
052600*
052700* 332-VALIDA-CANTIDAD-EVENTOS SECTION.
052800*     DEBE TRAER AL MENOS UN EVENTO, Y LA TABLA DE LA CORRIDA
052900*     NO LOS AGUANTA SI VIENEN MAS DE CTE-MAX-EVENTOS.
053000  332-VALIDA-CANTIDAD-EVENTOS SECTION.
053100      IF WKS-EST-EVENT-COUNT = ZERO
053200         SET SW-ESTUDIANTE-INVALIDO TO TRUE
053300         MOVE 'At least one event is required'
053400              TO WKS-MENSAJE-VALIDACION
053500      END-IF
053600      IF SW-ESTUDIANTE-VALIDO
053700         AND WKS-EST-EVENT-COUNT > CTE-MAX-EVENTOS
053800         SET SW-ESTUDIANTE-INVALIDO TO TRUE
053900         MOVE 'Too many events for this run'
054000              TO WKS-MENSAJE-VALIDACION
054100      END-IF
054200      IF SW-ESTUDIANTE-VALIDO
054300         AND WKS-EVENTOS-LEIDOS NOT = WKS-EST-EVENT-COUNT
054400         SET SW-ESTUDIANTE-INVALIDO TO TRUE
054500         MOVE 'Unexpected end of input file'
054600              TO WKS-MENSAJE-VALIDACION
054700      END-IF.
054800  332-VALIDA-CANTIDAD-EVENTOS-E. EXIT.
054900*
055000* 333-VALIDA-EVENTO SECTION.
055100*     VALIDA EL EVENTO WKS-SUB-EVENTO (TIPO, UNIDAD Y FECHA) Y
055200*     AVANZA AL SIGUIENTE.
055300  333-VALIDA-EVENTO SECTION.
055400      PERFORM 334-VALIDA-TIPO-EVENTO THRU 334-VALIDA-TIPO-EVENTO-E
055500      IF SW-ESTUDIANTE-VALIDO
055600         PERFORM 335-VALIDA-UNIDAD THRU 335-VALIDA-UNIDAD-E
055700      END-IF
055800      IF SW-ESTUDIANTE-VALIDO
055900         PERFORM 336-VALIDA-FECHA-EVENTO
056000            THRU 336-VALIDA-FECHA-EVENTO-E
056100      END-IF
056200      ADD 1 TO WKS-SUB-EVENTO.
056300  333-VALIDA-EVENTO-E. EXIT.
056400*
056500* 334-VALIDA-TIPO-EVENTO SECTION.
056600  334-VALIDA-TIPO-EVENTO SECTION.
056700      IF WKS-EVT-TIPO(WKS-SUB-EVENTO) NOT = 'saved_code'
056800         AND WKS-EVT-TIPO(WKS-SUB-EVENTO) NOT = 'submission'
056900         SET SW-ESTUDIANTE-INVALIDO TO TRUE
057000         MOVE 'Invalid event type' TO WKS-MENSAJE-VALIDACION
057100      END-IF.
057200  334-VALIDA-TIPO-EVENTO-E. EXIT.
057300*
057400* 335-VALIDA-UNIDAD SECTION.
057500  335-VALIDA-UNIDAD SECTION.
057600      IF WKS-EVT-UNIDAD(WKS-SUB-EVENTO) NOT NUMERIC
057700         SET SW-ESTUDIANTE-INVALIDO TO TRUE
057800         MOVE 'Unit ID must be a non-negative integer'
057900              TO WKS-MENSAJE-VALIDACION
058000      END-IF.
058100  335-VALIDA-UNIDAD-E. EXIT.
058200*
058300* 336-VALIDA-FECHA-EVENTO SECTION.
058400*     TKT-55101: VALIDA QUE CREATED-TIME VENGA COMO
058500*     AAAA-MM-DD HH:MM:SS CON SEPARADORES Y RANGOS CORRECTOS,
058600*     USANDO EL REDEFINES WKS-FECHA-EVENTO-R.
058700  336-VALIDA-FECHA-EVENTO SECTION.
058800      MOVE WKS-EVT-FECHA(WKS-SUB-EVENTO) TO WKS-FEV-TEXTO
058900      IF WKS-FEV-ANIO     NOT NUMERIC
059000         OR WKS-FEV-MES   NOT NUMERIC
059100         OR WKS-FEV-DIA   NOT NUMERIC
059200         OR WKS-FEV-HORA  NOT NUMERIC
059300         OR WKS-FEV-MINUTO  NOT NUMERIC
059400         OR WKS-FEV-SEGUNDO NOT NUMERIC
059500         OR WKS-FEV-GUION1  NOT = '-'
059600         OR WKS-FEV-GUION2  NOT = '-'
059700         OR WKS-FEV-ESPACIO NOT = ' '
059800         OR WKS-FEV-DOSPUN1 NOT = ':'
059900         OR WKS-FEV-DOSPUN2 NOT = ':'
060000         SET SW-ESTUDIANTE-INVALIDO TO TRUE
060100         MOVE 'Invalid datetime format' TO WKS-MENSAJE-VALIDACION
060200      ELSE
060300         IF WKS-FEV-MES < 1 OR WKS-FEV-MES > 12
060400            OR WKS-FEV-DIA < 1 OR WKS-FEV-DIA > 31
060500            OR WKS-FEV-HORA > 23
060600            OR WKS-FEV-MINUTO > 59
060700            OR WKS-FEV-SEGUNDO > 59
060800            SET SW-ESTUDIANTE-INVALIDO TO TRUE
060900            MOVE 'Invalid datetime format'
061000                 TO WKS-MENSAJE-VALIDACION
061100         END-IF
061200      END-IF.
061300  336-VALIDA-FECHA-EVENTO-E. EXIT.
061400*
061500* 340-DESPLIEGA-ERROR-VALIDACION SECTION.
061600*     AVISA EN CONSOLA QUE SE RECHAZO UN ESTUDIANTE, SIN
061700*     DETENER LA CORRIDA - EL SIGUIENTE ESTUDIANTE SIGUE SU
061800*     CURSO NORMAL.
061900  340-DESPLIEGA-ERROR-VALIDACION SECTION.
062000      DISPLAY '================================================='
062100              UPON CONSOLE
062200      DISPLAY '  EEDR5030 - ESTUDIANTE RECHAZADO POR VALIDACION.'
062300              UPON CONSOLE
062400      DISPLAY '  STUDENT ID : (' WKS-EST-STUDENT-ID ')'
062500              UPON CONSOLE
062600      DISPLAY '  MOTIVO     : (' WKS-MENSAJE-VALIDACION ')'
062700              UPON CONSOLE
062800      DISPLAY '================================================='
062900              UPON CONSOLE.
063000  340-DESPLIEGA-ERROR-VALIDACION-E. EXIT.
063100*
063200* 400-PROCESA-EVENTOS SECTION.
063300*     ASIGNA LOS ALIAS DE PREGUNTA (Q1..Qn) POR UNIDAD Y ARMA
063400*     EL RECORRIDO DE EVENTOS EN EL ORDEN DE ENTRADA.
063500  400-PROCESA-EVENTOS SECTION.
063600      PERFORM 410-ASIGNA-ALIAS     THRU 410-ASIGNA-ALIAS-E
063700      PERFORM 420-ANOTA-ALIAS-EVENTOS
063800         THRU 420-ANOTA-ALIAS-EVENTOS-E
063900      PERFORM 430-CONSTRUYE-ORDEN  THRU 430-CONSTRUYE-ORDEN-E.
064000  400-PROCESA-EVENTOS-E. EXIT.
064100*
064200* 410-ASIGNA-ALIAS SECTION.
064300*     TKT-55112: CONSTRUYE LA LISTA DE UNIDADES DISTINTAS EN
064400*     ORDEN ASCENDENTE; LA POSICION EN LA TABLA ES EL NUMERO
064500*     DE ALIAS (POSICION 1 = Q1, POSICION 2 = Q2, ...).
064600  410-ASIGNA-ALIAS SECTION.
064700      MOVE ZERO TO WKS-CANT-ALIAS
064800      MOVE 1 TO WKS-SUB-EVENTO
064900      PERFORM 411-INSERTA-UNIDAD THRU 411-INSERTA-UNIDAD-E
065000         UNTIL WKS-SUB-EVENTO > WKS-EST-EVENT-COUNT.
065100  410-ASIGNA-ALIAS-E. EXIT.
065200*
065300* 411-INSERTA-UNIDAD SECTION.
065400*     INSERTA LA UNIDAD DEL EVENTO ACTUAL EN LA TABLA DE ALIAS
065500*     SI TODAVIA NO ESTA, MANTENIENDO EL ORDEN ASCENDENTE.
065600  411-INSERTA-UNIDAD SECTION.
065700      MOVE WKS-EVT-UNIDAD(WKS-SUB-EVENTO) TO WKS-UNIDAD-BUSCADA
065800      SET SW-UNIDAD-NO-ENCONTRADA TO TRUE
065900      MOVE 1 TO WKS-POS-INSERCION
066000      MOVE 1 TO WKS-SUB-ALIAS
066100      PERFORM 412-BUSCA-POSICION THRU 412-BUSCA-POSICION-E
066200         UNTIL WKS-SUB-ALIAS > WKS-CANT-ALIAS
066300            OR SW-UNIDAD-ENCONTRADA
066400      IF SW-UNIDAD-NO-ENCONTRADA
066500         PERFORM 413-DESPLAZA-E-INSERTA
066600            THRU 413-DESPLAZA-E-INSERTA-E
066700      END-IF
066800      ADD 1 TO WKS-SUB-EVENTO.
066900  411-INSERTA-UNIDAD-E. EXIT.
067000*
067100* 412-BUSCA-POSICION SECTION.
067200  412-BUSCA-POSICION SECTION.
067300      IF WKS-ALI-UNIDAD(WKS-SUB-ALIAS) = WKS-UNIDAD-BUSCADA
067400         SET SW-UNIDAD-ENCONTRADA TO TRUE
067500      ELSE
067600         IF WKS-ALI-UNIDAD(WKS-SUB-ALIAS) < WKS-UNIDAD-BUSCADA
067700            ADD 1 TO WKS-POS-INSERCION
067800         END-IF
067900         ADD 1 TO WKS-SUB-ALIAS
068000      END-IF.
068100  412-BUSCA-POSICION-E. EXIT.
068200*
068300* 413-DESPLAZA-E-INSERTA SECTION.
068400*     ABRE UN ESPACIO EN WKS-POS-INSERCION CORRIENDO HACIA
068500*     ABAJO LAS UNIDADES MAYORES, Y AHI INSERTA LA NUEVA.
068600  413-DESPLAZA-E-INSERTA SECTION.
068700      MOVE WKS-CANT-ALIAS TO WKS-SUB-ALIAS
068800      PERFORM 414-DESPLAZA-UNA-POSICION
068900         THRU 414-DESPLAZA-UNA-POSICION-E
069000              UNTIL WKS-SUB-ALIAS < WKS-POS-INSERCION
069100      MOVE WKS-UNIDAD-BUSCADA TO WKS-ALI-UNIDAD(WKS-POS-INSERCION)
069200      ADD 1 TO WKS-CANT-ALIAS.
069300  413-DESPLAZA-E-INSERTA-E. EXIT.
069400*
069500* 414-DESPLAZA-UNA-POSICION SECTION.
069600  414-DESPLAZA-UNA-POSICION SECTION.
069700      COMPUTE WKS-SUB-ALIAS2 = WKS-SUB-ALIAS + 1
069800      MOVE WKS-ALI-UNIDAD(WKS-SUB-ALIAS) TO
069900           WKS-ALI-UNIDAD(WKS-SUB-ALIAS2)
070000      SUBTRACT 1 FROM WKS-SUB-ALIAS.
070100  414-DESPLAZA-UNA-POSICION-E. EXIT.
070200*
070300* 420-ANOTA-ALIAS-EVENTOS SECTION.
070400*     RECORRE LOS EVENTOS DEL ESTUDIANTE Y LE ANOTA A CADA UNO
070500*     EL NUMERO DE ALIAS DE SU UNIDAD.
070600  420-ANOTA-ALIAS-EVENTOS SECTION.
070700      MOVE 1 TO WKS-SUB-EVENTO
070800      PERFORM 421-ANOTA-UN-EVENTO THRU 421-ANOTA-UN-EVENTO-E
070900         UNTIL WKS-SUB-EVENTO > WKS-EST-EVENT-COUNT.
071000  420-ANOTA-ALIAS-EVENTOS-E. EXIT.
071100*
071200* 421-ANOTA-UN-EVENTO SECTION.
071300  421-ANOTA-UN-EVENTO SECTION.
071400      MOVE 1 TO WKS-SUB-ALIAS
071500      PERFORM 422-BUSCA-ALIAS-DE-EVENTO
071600         THRU 422-BUSCA-ALIAS-DE-EVENTO-E
071700              UNTIL WKS-ALI-UNIDAD(WKS-SUB-ALIAS) =
071800                    WKS-EVT-UNIDAD(WKS-SUB-EVENTO)
071900      MOVE WKS-SUB-ALIAS TO WKS-EVT-ALIAS-NO(WKS-SUB-EVENTO)
072000      ADD 1 TO WKS-SUB-EVENTO.
072100  421-ANOTA-UN-EVENTO-E. EXIT.
072200*
072300* 422-BUSCA-ALIAS-DE-EVENTO SECTION.
072400  422-BUSCA-ALIAS-DE-EVENTO SECTION.
072500      ADD 1 TO WKS-SUB-ALIAS.
072600  422-BUSCA-ALIAS-DE-EVENTO-E. EXIT.
072700*
072800* 430-CONSTRUYE-ORDEN SECTION.
072900*     ARMA WKS-ORDEN-EVENTOS CON LOS ALIAS DE LOS EVENTOS EN EL
073000*     ORDEN EN QUE LLEGARON, SEPARADOS CON ' -> '.
073100  430-CONSTRUYE-ORDEN SECTION.
073200      MOVE SPACES TO WKS-ORDEN-EVENTOS
073300      MOVE 1 TO WKS-ORDEN-PUNTERO
073400      MOVE 1 TO WKS-SUB-EVENTO
073500      PERFORM 431-FORMATEA-Y-ANEXA THRU 431-FORMATEA-Y-ANEXA-E
073600         UNTIL WKS-SUB-EVENTO > WKS-EST-EVENT-COUNT.
073700  430-CONSTRUYE-ORDEN-E. EXIT.
073800*
073900* 431-FORMATEA-Y-ANEXA SECTION.
074000  431-FORMATEA-Y-ANEXA SECTION.
074100      PERFORM 432-FORMATEA-ALIAS THRU 432-FORMATEA-ALIAS-E
074200      PERFORM 433-ANEXA-AL-ORDEN THRU 433-ANEXA-AL-ORDEN-E
074300      ADD 1 TO WKS-SUB-EVENTO.
074400  431-FORMATEA-Y-ANEXA-E. EXIT.
074500*
074600* 432-FORMATEA-ALIAS SECTION.
074700*     CONVIERTE EL NUMERO DE ALIAS DEL EVENTO ACTUAL A TEXTO
074800*     'Qn' SIN CEROS A LA IZQUIERDA.
074900  432-FORMATEA-ALIAS SECTION.
075000      MOVE WKS-EVT-ALIAS-NO(WKS-SUB-EVENTO) TO WKS-NUM-ENTRADA
075100      PERFORM 990-FORMATEA-NUMERO THRU 990-FORMATEA-NUMERO-E
075200      MOVE SPACES TO WKS-ALIAS-TEXTO
075300      STRING 'Q' DELIMITED BY SIZE
075400             WKS-NUM-TEXTO DELIMITED BY SPACE
075500             INTO WKS-ALIAS-TEXTO
075550      END-STRING.
075600  432-FORMATEA-ALIAS-E. EXIT.
075700*
075800* 433-ANEXA-AL-ORDEN SECTION.
075900  433-ANEXA-AL-ORDEN SECTION.
076000      IF WKS-SUB-EVENTO > 1
076100         STRING ' -> ' DELIMITED BY SIZE
076200                INTO WKS-ORDEN-EVENTOS
076300                WITH POINTER WKS-ORDEN-PUNTERO
076350         END-STRING
076400      END-IF
076500      STRING WKS-ALIAS-TEXTO DELIMITED BY SPACE
076600             INTO WKS-ORDEN-EVENTOS
076700             WITH POINTER WKS-ORDEN-PUNTERO
076750      END-STRING.
076800  433-ANEXA-AL-ORDEN-E. EXIT.
076900*
077000* 500-GENERA-REPORTE SECTION.
077100*     ARMA EL REPORTE IMPRESO COMPLETO DE UN ESTUDIANTE Y SU
077200*     REGISTRO DE INDICE.
077300  500-GENERA-REPORTE SECTION.
077400      SET SW-ESCRITURA-VALIDA TO TRUE
077500      MOVE ZERO TO WKS-LINEAS-REPORTE
077600      PERFORM 510-ESCRIBE-TITULO THRU 510-ESCRIBE-TITULO-E
077700      PERFORM 520-ESCRIBE-INFO-ESTUDIANTE
077800         THRU 520-ESCRIBE-INFO-ESTUDIANTE-E
077900      PERFORM 530-ESCRIBE-RESUMEN-EVENTOS
078000         THRU 530-ESCRIBE-RESUMEN-EVENTOS-E
078100      PERFORM 540-ESCRIBE-TIMELINE THRU 540-ESCRIBE-TIMELINE-E
078200      PERFORM 548-ESCRIBE-PIE-REPORTE
078300         THRU 548-ESCRIBE-PIE-REPORTE-E
078400      IF SW-ESCRITURA-VALIDA
078500         PERFORM 600-ESCRIBE-INDICE THRU 600-ESCRIBE-INDICE-E
078600      END-IF.
078700  500-GENERA-REPORTE-E. EXIT.
078800*
078900* 510-ESCRIBE-TITULO SECTION.
079000  510-ESCRIBE-TITULO SECTION.
079100      MOVE SPACES TO ED-LIN-TITULO
079200      MOVE 'STUDENT ACTIVITY REPORT' TO ED-TIT-TEXTO
079300      MOVE ED-LIN-TITULO TO REG-RPTOUT
079400      PERFORM 549-ESCRIBE-LINEA-RPTOUT
079500         THRU 549-ESCRIBE-LINEA-RPTOUT-E
079600      MOVE SPACES TO ED-LIN-TITULO
079700      MOVE '-----------------------' TO ED-TIT-TEXTO
079800      MOVE ED-LIN-TITULO TO REG-RPTOUT
079900      PERFORM 549-ESCRIBE-LINEA-RPTOUT
080000         THRU 549-ESCRIBE-LINEA-RPTOUT-E.
080100  510-ESCRIBE-TITULO-E. EXIT.
080200*
080300* 520-ESCRIBE-INFO-ESTUDIANTE SECTION.
080400  520-ESCRIBE-INFO-ESTUDIANTE SECTION.
080500      MOVE SPACES TO ED-LIN-TITULO
080600      MOVE 'STUDENT INFORMATION' TO ED-TIT-TEXTO
080700      MOVE ED-LIN-TITULO TO REG-RPTOUT
080800      PERFORM 549-ESCRIBE-LINEA-RPTOUT
080900         THRU 549-ESCRIBE-LINEA-RPTOUT-E
081000      MOVE SPACES TO ED-LIN-INFO
081100      MOVE '  STUDENT ID:' TO ED-INF-ETIQUETA
081200      MOVE WKS-EST-STUDENT-ID TO ED-INF-VALOR
081300      MOVE ED-LIN-INFO TO REG-RPTOUT
081400      PERFORM 549-ESCRIBE-LINEA-RPTOUT
081500         THRU 549-ESCRIBE-LINEA-RPTOUT-E
081600      MOVE SPACES TO ED-LIN-INFO
081700      MOVE '  NAMESPACE:' TO ED-INF-ETIQUETA
081800      MOVE WKS-EST-NAMESPACE TO ED-INF-VALOR
081900      MOVE ED-LIN-INFO TO REG-RPTOUT
082000      PERFORM 549-ESCRIBE-LINEA-RPTOUT
082100         THRU 549-ESCRIBE-LINEA-RPTOUT-E
082200      MOVE SPACES TO ED-LIN-INFO
082300      MOVE '  NUMBER OF EVENTS:' TO ED-INF-ETIQUETA
082400      MOVE WKS-EST-EVENT-COUNT TO WKS-CANT-EVENTOS-EDIT
082500      MOVE WKS-CANT-EVENTOS-EDIT TO ED-INF-VALOR
082600      MOVE ED-LIN-INFO TO REG-RPTOUT
082700      PERFORM 549-ESCRIBE-LINEA-RPTOUT
082800         THRU 549-ESCRIBE-LINEA-RPTOUT-E.
082900  520-ESCRIBE-INFO-ESTUDIANTE-E. EXIT.
083000*
083100* 530-ESCRIBE-RESUMEN-EVENTOS SECTION.
083200  530-ESCRIBE-RESUMEN-EVENTOS SECTION.
083300      MOVE SPACES TO ED-LIN-TITULO
083400      MOVE 'EVENT SUMMARY' TO ED-TIT-TEXTO
083500      MOVE ED-LIN-TITULO TO REG-RPTOUT
083600      PERFORM 549-ESCRIBE-LINEA-RPTOUT
083700         THRU 549-ESCRIBE-LINEA-RPTOUT-E
083800      MOVE SPACES TO ED-LIN-RESUMEN
083900      MOVE '  EVENT ORDER:' TO ED-RES-ETIQUETA
084000      MOVE WKS-ORDEN-EVENTOS TO ED-RES-ORDEN
084100      MOVE ED-LIN-RESUMEN TO REG-RPTOUT
084200      PERFORM 549-ESCRIBE-LINEA-RPTOUT
084300         THRU 549-ESCRIBE-LINEA-RPTOUT-E.
084400  530-ESCRIBE-RESUMEN-EVENTOS-E. EXIT.
084500*
084600* 540-ESCRIBE-TIMELINE SECTION.
084700  540-ESCRIBE-TIMELINE SECTION.
084800      MOVE SPACES TO ED-LIN-TITULO
084900      MOVE 'DETAILED EVENT TIMELINE' TO ED-TIT-TEXTO
085000      MOVE ED-LIN-TITULO TO REG-RPTOUT
085100      PERFORM 549-ESCRIBE-LINEA-RPTOUT
085200         THRU 549-ESCRIBE-LINEA-RPTOUT-E
085300      MOVE SPACES TO ED-LIN-DET-ENC
085400      MOVE '  #    QUESTION  UNIT ID  EVENT TYPE   TIMESTAMP'
085500           TO ED-ENC-TEXTO
085600      MOVE ED-LIN-DET-ENC TO REG-RPTOUT
085700      PERFORM 549-ESCRIBE-LINEA-RPTOUT
085800         THRU 549-ESCRIBE-LINEA-RPTOUT-E
085900      MOVE 1 TO WKS-SUB-EVENTO
086000      PERFORM 545-ESCRIBE-FILA-DETALLE
086100         THRU 545-ESCRIBE-FILA-DETALLE-E
086200              UNTIL WKS-SUB-EVENTO > WKS-EST-EVENT-COUNT.
086300  540-ESCRIBE-TIMELINE-E. EXIT.
086400*
086500* 545-ESCRIBE-FILA-DETALLE SECTION.
086600*     ESCRIBE UNA FILA DE LA TABLA DE EVENTOS (UNA POR EVENTO).
086700  545-ESCRIBE-FILA-DETALLE SECTION.
086800      MOVE SPACES TO ED-LIN-DETALLE
086900      MOVE WKS-SUB-EVENTO TO ED-DET-SEQ
087000      PERFORM 432-FORMATEA-ALIAS THRU 432-FORMATEA-ALIAS-E
087100      MOVE WKS-ALIAS-TEXTO TO ED-DET-ALIAS
087200      MOVE WKS-EVT-UNIDAD(WKS-SUB-EVENTO) TO ED-DET-UNIT-ID
087300      MOVE WKS-EVT-TIPO(WKS-SUB-EVENTO) TO ED-DET-EVENT-TYPE
087400      MOVE WKS-EVT-FECHA(WKS-SUB-EVENTO) TO ED-DET-TIMESTAMP
087500      MOVE ED-LIN-DETALLE TO REG-RPTOUT
087600      PERFORM 549-ESCRIBE-LINEA-RPTOUT
087700         THRU 549-ESCRIBE-LINEA-RPTOUT-E
087800      ADD 1 TO WKS-SUB-EVENTO.
087900  545-ESCRIBE-FILA-DETALLE-E. EXIT.
088000*
088100* 548-ESCRIBE-PIE-REPORTE SECTION.
088200  548-ESCRIBE-PIE-REPORTE SECTION.
088300      MOVE SPACES TO ED-LIN-PIE
088400      MOVE WKS-TIMESTAMP-CORRIDA TO ED-PIE-TIMESTAMP
088500      MOVE ED-LIN-PIE TO REG-RPTOUT
088600      PERFORM 549-ESCRIBE-LINEA-RPTOUT
088700         THRU 549-ESCRIBE-LINEA-RPTOUT-E.
088800  548-ESCRIBE-PIE-REPORTE-E. EXIT.
088900*
089000* 549-ESCRIBE-LINEA-RPTOUT SECTION.
089100*     ESCRIBE LA LINEA YA ARMADA EN REG-RPTOUT Y LLEVA LA
089200*     CUENTA DE LINEAS PARA CALCULAR FILE-SIZE EN 600-.
089300  549-ESCRIBE-LINEA-RPTOUT SECTION.
089400      WRITE REG-RPTOUT
089500      IF FS-RPTOUT NOT = 0
089600         PERFORM 905-ERROR-ESCRITURA-RPTOUT
089700            THRU 905-ERROR-ESCRITURA-RPTOUT-E
089800      ELSE
089900         ADD 1 TO WKS-LINEAS-REPORTE
090000      END-IF.
090100  549-ESCRIBE-LINEA-RPTOUT-E. EXIT.
090200*
090300* 600-ESCRIBE-INDICE SECTION.
090400*     ESCRIBE EL REGISTRO DE INDICE DE RPTIDX PARA EL REPORTE
090500*     QUE SE ACABA DE GENERAR.
090600  600-ESCRIBE-INDICE SECTION.
090700      ADD 1 TO WKS-RID-SECUENCIA
090800      MOVE WKS-CTL-TASK-ID(1:8) TO WKS-RID-TAREA
090900      MOVE WKS-RID-SECUENCIA TO WKS-RID-SEC-EDIT
091000      MOVE SPACES TO ED-GEN-REPORT
091100      MOVE WKS-REPORT-ID       TO ED-GRP-REPORT-ID
091200      MOVE WKS-CTL-TASK-ID     TO ED-GRP-TASK-ID
091300      MOVE WKS-EST-STUDENT-ID  TO ED-GRP-STUDENT-ID
091400      MOVE WKS-EST-NAMESPACE   TO ED-GRP-NAMESPACE
091500      MOVE WKS-CTL-REPORT-TYPE TO ED-GRP-CONTENT-TYPE
091600      MOVE WKS-TIMESTAMP-CORRIDA TO ED-GRP-GENERATED-AT
091700      COMPUTE ED-GRP-FILE-SIZE = WKS-LINEAS-REPORTE * 132
091800      WRITE ED-GEN-REPORT
091900      IF FS-RPTIDX NOT = 0
092000         PERFORM 906-ERROR-ESCRITURA-RPTIDX
092100            THRU 906-ERROR-ESCRITURA-RPTIDX-E
092200      END-IF.
092300  600-ESCRIBE-INDICE-E. EXIT.
092400*
092500* 700-FINALIZA-CONTROL SECTION.
092600*     APLICA LA REGLA DE TRES VIAS PARA EL ESTADO FINAL DE LA
092700*     CORRIDA Y REESCRIBE EL REGISTRO DE TASKCT.
092800  700-FINALIZA-CONTROL SECTION.
092900      IF SW-TIPO-VALIDO
093000         IF WKS-EXITOSOS > 0
093100            MOVE 'SUCCESS ' TO WKS-CTL-STATUS-FINAL
093200            IF WKS-FALLIDOS = 0
093300               MOVE SPACES TO WKS-CTL-ERROR-MSG
093400            ELSE
093500               PERFORM 701-FORMATEA-MENSAJE-PARCIAL
093600                  THRU 701-FORMATEA-MENSAJE-PARCIAL-E
093700            END-IF
093800         ELSE
093900            MOVE 'FAILURE ' TO WKS-CTL-STATUS-FINAL
094000            MOVE 'All report generations failed.'
094100                 TO WKS-CTL-ERROR-MSG
094200         END-IF
094300      END-IF
094400      PERFORM 710-ESCRIBE-CONTROL-CORRIDA
094500         THRU 710-ESCRIBE-CONTROL-CORRIDA-E.
094600  700-FINALIZA-CONTROL-E. EXIT.
094700*
094800* 701-FORMATEA-MENSAJE-PARCIAL SECTION.
094900*     DVAL TKT-55201: ARMA EL MENSAJE '<s> reports succeeded,
095000*     <f> failed.' SIN CEROS A LA IZQUIERDA EN LOS CONTADORES.
095100  701-FORMATEA-MENSAJE-PARCIAL SECTION.
095200      MOVE WKS-EXITOSOS TO WKS-NUM-ENTRADA
095300      PERFORM 990-FORMATEA-NUMERO THRU 990-FORMATEA-NUMERO-E
095400      MOVE WKS-NUM-TEXTO TO WKS-NUM-TEXTO-EXITOSOS
095500      MOVE WKS-FALLIDOS TO WKS-NUM-ENTRADA
095600      PERFORM 990-FORMATEA-NUMERO THRU 990-FORMATEA-NUMERO-E
095700      MOVE WKS-NUM-TEXTO TO WKS-NUM-TEXTO-FALLIDOS
095800      MOVE SPACES TO WKS-CTL-ERROR-MSG
095900      STRING WKS-NUM-TEXTO-EXITOSOS   DELIMITED BY SPACE
096000             ' reports succeeded, '   DELIMITED BY SIZE
096100             WKS-NUM-TEXTO-FALLIDOS   DELIMITED BY SPACE
096200             ' failed.'               DELIMITED BY SIZE
096250             INTO WKS-CTL-ERROR-MSG
096300      END-STRING.
096400  701-FORMATEA-MENSAJE-PARCIAL-E. EXIT.
096500*
096600* 710-ESCRIBE-CONTROL-CORRIDA SECTION.
096700*     REESCRIBE EL UNICO REGISTRO DE TASKCT CON EL ESTADO,
096800*     MENSAJE Y FECHA DE ACTUALIZACION FINALES.
096900  710-ESCRIBE-CONTROL-CORRIDA SECTION.
097000      OPEN OUTPUT TASKCT
097100      IF FS-TASKCT NOT = 0
097200         DISPLAY '========================================='
097300                 UPON CONSOLE
097400         DISPLAY '  EEDR5030 - NO SE PUDO REESCRIBIR TASKCT.'
097500                 UPON CONSOLE
097600         DISPLAY '========================================='
097700                 UPON CONSOLE
097800      ELSE
097900         MOVE SPACES              TO ED-TASK-CONTROL
098000         MOVE WKS-CTL-TASK-ID     TO ED-TASK-ID
098100         MOVE WKS-CTL-STATUS-FINAL TO ED-TASK-STATUS
098200         MOVE WKS-CTL-REPORT-TYPE TO ED-TASK-REPORT-TYPE
098300         MOVE WKS-CTL-ERROR-MSG   TO ED-TASK-ERROR-MSG
098400         MOVE WKS-CTL-CREATED-AT  TO ED-TASK-CREATED-AT
098500         MOVE WKS-TIMESTAMP-CORRIDA TO ED-TASK-UPDATED-AT
098600         WRITE ED-TASK-CONTROL
098700         CLOSE TASKCT
098800      END-IF.
098900  710-ESCRIBE-CONTROL-CORRIDA-E. EXIT.
099000*
099100* 800-RESUMEN-CORRIDA SECTION.
099200*     RESUMEN DE LA CORRIDA EN CONSOLA - ULTIMO PASO ANTES DE
099300*     STOP RUN.
099400  800-RESUMEN-CORRIDA SECTION.
099500      DISPLAY '====================================================='
099600              UPON CONSOLE
099700      DISPLAY '  EEDR5030 - RESUMEN DE LA CORRIDA - SEMILLERO '
099800              UPON CONSOLE
099900      DISPLAY '  TASK ID      : ' WKS-CTL-TASK-ID
100000              UPON CONSOLE
100100      DISPLAY '  ESTADO FINAL : ' WKS-CTL-STATUS-FINAL
100200              UPON CONSOLE
100300      DISPLAY '  EXITOSOS     : ' WKS-EXITOSOS
100400              UPON CONSOLE
100500      DISPLAY '  FALLIDOS     : ' WKS-FALLIDOS
100600              UPON CONSOLE
100700      DISPLAY '  MENSAJE      : ' WKS-CTL-ERROR-MSG
100800              UPON CONSOLE
100900      DISPLAY '====================================================='
101000              UPON CONSOLE.
101100  800-RESUMEN-CORRIDA-E. EXIT.
101200*
101300* 900-ERROR-APERTURA SECTION.
101400*     EDU33010: SI ALGUNO DE LOS ARCHIVOS DE LA CORRIDA NO
101500*     ABRE, NO HAY NADA QUE PROCESAR - SE ABORTA.
101600  900-ERROR-APERTURA SECTION.
101700      DISPLAY '================================================='
101800              UPON CONSOLE
101900      DISPLAY '  EEDR5030 - ERROR AL ABRIR ARCHIVOS DE LA CORRIDA.'
102000              UPON CONSOLE
102100      DISPLAY '  STUDIN=' FS-STUDIN ' RPTIDX=' FS-RPTIDX
102200              ' RPTOUT=' FS-RPTOUT
102300              UPON CONSOLE
102400      DISPLAY '================================================='
102500              UPON CONSOLE
102600      MOVE 91 TO RETURN-CODE
102700      STOP RUN.
102800  900-ERROR-APERTURA-E. EXIT.
102900*
103000* 905-ERROR-ESCRITURA-RPTOUT SECTION.
103100*     UN ERROR DE ESCRITURA EN EL REPORTE CUENTA AL ESTUDIANTE
103200*     COMO FALLIDO; LA CORRIDA SIGUE CON EL SIGUIENTE.
103300  905-ERROR-ESCRITURA-RPTOUT SECTION.
103400      DISPLAY '================================================='
103500              UPON CONSOLE
103600      DISPLAY '  EEDR5030 - ERROR AL ESCRIBIR RPTOUT. FS='
103700              FS-RPTOUT UPON CONSOLE
103800      DISPLAY '  STUDENT ID : (' WKS-EST-STUDENT-ID ')'
103900              UPON CONSOLE
104000      DISPLAY '================================================='
104100              UPON CONSOLE
104200      SET SW-ESCRITURA-FALLO TO TRUE.
104300  905-ERROR-ESCRITURA-RPTOUT-E. EXIT.
104400*
104500* 906-ERROR-ESCRITURA-RPTIDX SECTION.
104600  906-ERROR-ESCRITURA-RPTIDX SECTION.
104700      DISPLAY '================================================='
104800              UPON CONSOLE
104900      DISPLAY '  EEDR5030 - ERROR AL ESCRIBIR RPTIDX. FS='
105000              FS-RPTIDX UPON CONSOLE
105100      DISPLAY '  STUDENT ID : (' WKS-EST-STUDENT-ID ')'
105200              UPON CONSOLE
105300      DISPLAY '================================================='
105400              UPON CONSOLE
105500      SET SW-ESCRITURA-FALLO TO TRUE.
105600  906-ERROR-ESCRITURA-RPTIDX-E. EXIT.
105700*
105800* 950-CIERRA-ARCHIVOS SECTION.
105900  950-CIERRA-ARCHIVOS SECTION.
106000      CLOSE STUDIN
106100      CLOSE RPTIDX
106200      CLOSE RPTOUT.
106300  950-CIERRA-ARCHIVOS-E. EXIT.
106400*
106500* 960-FORMATEA-TIMESTAMP-CORRIDA SECTION.
106600*     TOMA FECHA Y HORA DEL SISTEMA UNA SOLA VEZ AL INICIO DE
106700*     LA CORRIDA Y LAS DEJA LISTAS EN FORMATO
106800*     AAAA-MM-DD HH:MM:SS PARA EL PIE DEL REPORTE Y PARA
106900*     GENERATED-AT / UPDATED-AT.
107000  960-FORMATEA-TIMESTAMP-CORRIDA SECTION.
107100      ACCEPT WKS-FECHA-SISTEMA FROM DATE YYYYMMDD
107200      ACCEPT WKS-HORA-SISTEMA  FROM TIME
107300      MOVE WKS-FS-ANIO    TO WKS-TSE-ANIO
107400      MOVE WKS-FS-MES     TO WKS-TSE-MES
107500      MOVE WKS-FS-DIA     TO WKS-TSE-DIA
107600      MOVE WKS-HS-HORA    TO WKS-TSE-HORA
107700      MOVE WKS-HS-MINUTO  TO WKS-TSE-MIN
107800      MOVE WKS-HS-SEGUNDO TO WKS-TSE-SEG
107900      MOVE WKS-TIMESTAMP-EDIT TO WKS-TIMESTAMP-CORRIDA.
108000  960-FORMATEA-TIMESTAMP-CORRIDA-E. EXIT.
108100*
108200* 990-FORMATEA-NUMERO SECTION.
108300*     RUTINA COMUN: CONVIERTE WKS-NUM-ENTRADA (COMP) A TEXTO
108400*     SIN CEROS A LA IZQUIERDA EN WKS-NUM-TEXTO. USADA POR EL
108500*     ARMADO DE ALIAS (432-) Y DEL MENSAJE PARCIAL (701-).
108600  990-FORMATEA-NUMERO SECTION.
108700      MOVE SPACES TO WKS-NUM-TEXTO
108800      EVALUATE TRUE
108900         WHEN WKS-NUM-ENTRADA < 10
109000            MOVE WKS-NUM-ENTRADA TO WKS-NUM-D1
109100            MOVE WKS-NUM-D1 TO WKS-NUM-TEXTO
109200         WHEN WKS-NUM-ENTRADA < 100
109300            MOVE WKS-NUM-ENTRADA TO WKS-NUM-D2
109400            MOVE WKS-NUM-D2 TO WKS-NUM-TEXTO
109500         WHEN WKS-NUM-ENTRADA < 1000
109600            MOVE WKS-NUM-ENTRADA TO WKS-NUM-D3
109700            MOVE WKS-NUM-D3 TO WKS-NUM-TEXTO
109800         WHEN WKS-NUM-ENTRADA < 10000
109900            MOVE WKS-NUM-ENTRADA TO WKS-NUM-D4
110000            MOVE WKS-NUM-D4 TO WKS-NUM-TEXTO
110100         WHEN WKS-NUM-ENTRADA < 100000
110200            MOVE WKS-NUM-ENTRADA TO WKS-NUM-D5
110300            MOVE WKS-NUM-D5 TO WKS-NUM-TEXTO
110400         WHEN WKS-NUM-ENTRADA < 1000000
110500            MOVE WKS-NUM-ENTRADA TO WKS-NUM-D6
110600            MOVE WKS-NUM-D6 TO WKS-NUM-TEXTO
110700         WHEN OTHER
110800            MOVE WKS-NUM-ENTRADA TO WKS-NUM-D7
110900            MOVE WKS-NUM-D7 TO WKS-NUM-TEXTO
111000      END-EVALUATE.
111100  990-FORMATEA-NUMERO-E. EXIT.
111200 
111300  END PROGRAM EEDR5030.
