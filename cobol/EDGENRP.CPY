000100******************************************************************
000200* FECHA       : 14/07/2023
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)
000400* APLICACION  : EDUCACION - CAMPUS VIRTUAL SEMILLERO
000500* COPYBOOK    : EDGENRP
000600* DESCRIPCION : REGISTRO INDICE DE UN REPORTE DE ACTIVIDAD YA
000700*             : GENERADO Y ALMACENADO. UN REGISTRO POR CADA
000800*             : REPORTE ESCRITO EN EL ARCHIVO RPTOUT.
000900* USADO POR   : EEDR5030 (FD RPTIDX)
001000* NOTA        : REGISTRO COMPLETAMENTE EMPACADO (156/156), SIN
001100*             : HOLGURA DISPONIBLE PARA FILLER DE RELLENO.
001200******************************************************************
001300* 18/07/2023 EEDR TKT-55101 PRIMERA VERSION DEL LAYOUT
001400******************************************************************
001500  01  ED-GEN-REPORT.
001600      05  ED-GRP-REPORT-ID                PIC X(36).
001700      05  ED-GRP-TASK-ID                  PIC X(36).
001800      05  ED-GRP-STUDENT-ID               PIC X(32).
001900      05  ED-GRP-NAMESPACE                PIC X(20).
002000      05  ED-GRP-CONTENT-TYPE             PIC X(04).
002100      05  ED-GRP-GENERATED-AT             PIC X(19).
002200      05  ED-GRP-FILE-SIZE                PIC 9(09).
